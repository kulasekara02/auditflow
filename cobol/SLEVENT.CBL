000100*-------------------------------------------------------------            
000200* SLEVENT.CBL                                                             
000300* SELECT CLAUSE FOR THE INCOMING AUDIT-EVENT FILE (EVENTS-IN).            
000400* COPIED INTO FILE-CONTROL BY ANY PROGRAM THAT READS EVENTS.              
000500*-------------------------------------------------------------            
000600* CHANGE LOG                                                              
000700* 02/11/87 LMF  0000  ORIGINAL SELECT CLAUSE FOR EVENT FILE.      LMF8702 
000800* 14/05/91 LMF  0037  EVT-SOURCE WIDENED TO 60 POSITIONS IN       LMF9105 
000900*                     FDEVENT.CBL THIS RELEASE - NOTED HERE FOR   LMF9105 
001000*                     CROSS-REFERENCE, NO CLAUSE CHANGE NEEDED.   LMF9105 
001100* 10/02/93 LMF  0081  ALERT-STATUS-UPDATE PROGRAM BEGAN COPYING   LMF9302 
001200*                     THIS SAME SELECT CLAUSE THIS RELEASE - SEE  LMF9302 
001300*                     SLALERT.CBL LOG.                            LMF9302 
001400* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001500*                     SELECT, NO CHANGE REQUIRED.                 RVC9908 
001600* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001700*                     CHANGE REQUIRED.                            RVC0202 
001800* 06/09/03 PDQ  1410  CONFIRMED LOGICAL FILE NAME STILL MATCHES   PDQ0309 
001900*                     THE JCL DD STATEMENT AFTER THE TAPE-TO-     PDQ0309 
002000*                     DISK CONVERSION - NO CHANGE REQUIRED.       PDQ0309 
002100*-------------------------------------------------------------            
002200     SELECT EVENT-FILE ASSIGN TO "EVENTS-IN"                              
002300            ORGANIZATION IS LINE SEQUENTIAL.                              
