000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ALERT-STATUS-UPDATE.                                         
000300 AUTHOR. D W KOVACH.                                                      
000400 INSTALLATION. DATA CENTER OPERATIONS - SECURITY SYSTEMS GROUP.           
000500 DATE-WRITTEN. 30/06/90.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*-------------------------------------------------------------            
000900* ALERT-STATUS-UPDATE - LETS THE SECURITY ANALYST MARK A POSTED           
001000* ALERT ACKNOWLEDGED OR RESOLVED AS THE OVERNIGHT QUEUE IS WORKED.        
001100* SPLIT OUT OF THE RULE ENGINE POSTING RUN SO THE ANALYST CAN USE         
001200* IT DURING THE DAY WITHOUT RERUNNING THE BATCH.  CALLED FROM THE         
001300* AUDITFLOW-RULE-ENGINE MENU, OPTION 2.                                   
001400*-------------------------------------------------------------            
001500* CHANGE LOG                                                              
001600* 30/06/90 DWK  0019  ORIGINAL PROGRAM.                           DWK9006 
001700* 14/03/94 DWK  0077  ADDED THE SAVE CONFIRMATION PROMPT - ANALYSTDWK9403 
001800*                     FAT-FINGERED AN ALERT ID AND OVERWROTE THE  DWK9403 
001900*                     WRONG RECORD'S STATUS.                      DWK9403 
002000* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,RVC9908 
002100*                     NO CHANGE REQUIRED.                         RVC9908 
002200* 03/06/03 DWK  1452  CONFIRMED SAVE CONFIRMATION PROMPT STILL    DWK0306 
002300*                     WORKS AFTER THE TERMINAL EMULATOR UPGRADE - DWK0306 
002400*                     NO CHANGE REQUIRED.  ANNUAL SOURCE          DWK0306 
002500*                     CERTIFICATION REVIEW ALSO COMPLETED THIS    DWK0306 
002600*                     PASS.                                       DWK0306 
002700*-------------------------------------------------------------            
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. DATA-CENTER-HOST.                                       
003100 OBJECT-COMPUTER. DATA-CENTER-HOST.                                       
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     UPSI-0 IS AF-TRACE-SWITCH                                            
003500            ON STATUS IS AF-TRACE-ON                                      
003600            OFF STATUS IS AF-TRACE-OFF.                                   
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900                                                                          
004000     COPY "SLALERT.CBL".                                                  
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400                                                                          
004500     COPY "FDALERT.CBL".                                                  
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800                                                                          
004900     01  W-ALT-ID-ENTERED              PIC 9(9).                          
005000         88  QUIT-REQUESTED            VALUE ZERO.                        
005100*      ALPHA VIEW TRAPS A BLANK ENTER-KEY REPLY AS A QUIT,                
005200*      SAME AS THE MENU PROGRAM DOES ON ITS OWN ACCEPT.                   
005300     01  W-ALT-ID-ENTERED-X REDEFINES                                     
005400             W-ALT-ID-ENTERED          PIC X(9).                          
005500                                                                          
005600     01  W-NEW-STATUS-ENTERED          PIC X(15).                         
005700                                                                          
005800     01  W-FOUND-ALERT                 PIC X VALUE "N".                   
005900         88  FOUND-ALERT               VALUE "Y".                         
006000                                                                          
006100     01  W-END-OF-ALERTS               PIC X VALUE "N".                   
006200         88  END-OF-ALERTS             VALUE "Y".                         
006300                                                                          
006400     01  W-VALID-ANSWER                PIC X.                             
006500         88  VALID-ANSWER              VALUE "Y" "N".                     
006600         88  SAVING-IS-CONFIRMED       VALUE "Y".                         
006700                                                                          
006800     77  MSG-CONFIRMATION              PIC X(60).                         
006900     77  DUMMY                         PIC X.                             
007000*_____________________________________________________________            
007100 PROCEDURE DIVISION.                                                      
007200                                                                          
007300 0000-MAIN-PROCESS.                                                       
007400                                                                          
007500     PERFORM 1000-GET-ALERT-ID-TO-UPDATE.                                 
007600     PERFORM 2000-UPDATE-ONE-ALERT THRU 2000-EXIT                         
007700             UNTIL QUIT-REQUESTED.                                        
007800                                                                          
007900     EXIT PROGRAM.                                                        
008000                                                                          
008100     STOP RUN.                                                            
008200 0000-MAIN-EXIT.                                                          
008300     EXIT.                                                                
008400*_____________________________________________________________            
008500 1000-GET-ALERT-ID-TO-UPDATE.                                             
008600                                                                          
008700     PERFORM CLEAR-SCREEN.                                                
008800     DISPLAY "          ALERT STATUS UPDATE".                             
008900     DISPLAY " ".                                                         
009000     DISPLAY "          - ENTER THE ALERT ID TO UPDATE, OR 0 TO".         
009100     DISPLAY "            RETURN TO THE MAIN MENU: ".                     
009200     ACCEPT W-ALT-ID-ENTERED.                                             
009300                                                                          
009400     IF W-ALT-ID-ENTERED-X = SPACES                                       
009500        MOVE ZERO TO W-ALT-ID-ENTERED.                                    
009600 1000-EXIT.                                                               
009700     EXIT.                                                                
009800*_____________________________________________________________            
009900 2000-UPDATE-ONE-ALERT.                                                   
010000                                                                          
010100     DISPLAY " ".                                                         
010200     DISPLAY "          - ENTER THE NEW STATUS (NEW,".                    
010300     DISPLAY "            ACKNOWLEDGED, RESOLVED): ".                     
010400     ACCEPT W-NEW-STATUS-ENTERED.                                         
010500                                                                          
010600     OPEN I-O ALERT-FILE.                                                 
010700     MOVE "N" TO W-FOUND-ALERT.                                           
010800     MOVE "N" TO W-END-OF-ALERTS.                                         
010900     PERFORM 2100-SEARCH-FOR-ALERT THRU 2100-EXIT                         
011000             UNTIL FOUND-ALERT OR END-OF-ALERTS.                          
011100                                                                          
011200     IF NOT FOUND-ALERT                                                   
011300        DISPLAY "ALERT " W-ALT-ID-ENTERED                                 
011400                " NOT ON FILE ! <ENTER> TO CONTINUE"                      
011500        ACCEPT DUMMY                                                      
011600     ELSE                                                                 
011700        MOVE "SAVE THIS STATUS CHANGE ? <Y/N>" TO MSG-CONFIRMATION        
011800        PERFORM ASK-USER-IF-WANT-TO-COMPLETE                              
011900        PERFORM ASK-USER-IF-WANT-TO-COMPLETE                              
012000                UNTIL VALID-ANSWER                                        
012100        IF SAVING-IS-CONFIRMED                                            
012200           MOVE W-NEW-STATUS-ENTERED TO ALT-STATUS                        
012300           REWRITE ALERT-RECORD                                           
012400           DISPLAY "ALERT " W-ALT-ID-ENTERED                              
012500                   " STATUS UPDATED ! <ENTER> TO CONTINUE"                
012600           ACCEPT DUMMY                                                   
012700        ELSE                                                              
012800           DISPLAY "CHANGE NOT SAVED ! <ENTER> TO CONTINUE"               
012900           ACCEPT DUMMY.                                                  
013000                                                                          
013100     CLOSE ALERT-FILE.                                                    
013200     PERFORM 1000-GET-ALERT-ID-TO-UPDATE.                                 
013300 2000-EXIT.                                                               
013400     EXIT.                                                                
013500*_____________________________________________________________            
013600 2100-SEARCH-FOR-ALERT.                                                   
013700                                                                          
013800     READ ALERT-FILE                                                      
013900         AT END                                                           
014000            MOVE "Y" TO W-END-OF-ALERTS                                   
014100         NOT AT END                                                       
014200            IF ALT-ID = W-ALT-ID-ENTERED                                  
014300               MOVE "Y" TO W-FOUND-ALERT.                                 
014400 2100-EXIT.                                                               
014500     EXIT.                                                                
014600*_____________________________________________________________            
014700     COPY "PLGENERAL.CBL".                                                
