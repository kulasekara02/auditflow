000100*-------------------------------------------------------------            
000200* SLALERT.CBL                                                             
000300* SELECT CLAUSE FOR THE POSTED-ALERT FILE (ALERTS-OUT).                   
000400* COPIED BY THE RULE ENGINE (OUTPUT, APPEND ORDER) AND BY THE             
000500* ALERT-STATUS-UPDATE PROGRAM (I-O, SEQUENTIAL REWRITE-IN-PLACE).         
000600*-------------------------------------------------------------            
000700* CHANGE LOG                                                              
000800* 02/11/87 LMF  0000  ORIGINAL SELECT CLAUSE FOR ALERT FILE.      LMF8702 
000900* 07/03/93 LMF  0081  ADDED SECOND CALLING PROGRAM (STATUS        LMF9303 
001000*                     UPDATE) - NO CLAUSE CHANGE NEEDED.          LMF9303 
001100* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001200*                     SELECT, NO CHANGE REQUIRED.                 RVC9908 
001300* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001400*                     CHANGE REQUIRED.                            RVC0202 
001500* 18/11/03 DWK  1452  CONFIRMED I-O OPEN MODE STILL WORKS         DWK0311 
001600*                     AGAINST THIS SELECT AFTER THE DATA CENTER   DWK0311 
001700*                     OS UPGRADE - NO CHANGE REQUIRED.            DWK0311 
001800*-------------------------------------------------------------            
001900     SELECT ALERT-FILE ASSIGN TO "ALERTS-OUT"                             
002000            ORGANIZATION IS LINE SEQUENTIAL.                              
