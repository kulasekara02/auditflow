000100*-------------------------------------------------------------            
000200* FDEVENT.CBL                                                             
000300* FILE AND RECORD DESCRIPTION FOR THE INCOMING AUDIT-EVENT FILE           
000400* (EVENTS-IN).  ONE RECORD PER RAW EVENT, IN ARRIVAL ORDER - THE          
000500* FILE IS NEVER RE-SORTED BEFORE THE RULE ENGINE READS IT.                
000600*-------------------------------------------------------------            
000700* CHANGE LOG                                                              
000800* 02/11/87 LMF  0000  ORIGINAL RECORD LAYOUT.                     LMF8702 
000900* 14/05/91 LMF  0037  WIDENED EVT-SOURCE 40 TO 60 POS TO STOP     LMF9105 
001000*                     TRUNCATION OF LONGER HOST NAMES.            LMF9105 
001100* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001200*                     RECORD, NO CHANGE REQUIRED.                 RVC9908 
001300* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001400*                     CHANGE REQUIRED.                            RVC0202 
001500* 19/07/03 PDQ  1410  CONFIRMED EVT-MESSAGE WIDTH (200) STILL     PDQ0307 
001600*                     COVERS THE LONGEST MESSAGES SEEN ON THE     PDQ0307 
001700*                     OVERNIGHT FEED - NO CHANGE REQUIRED.        PDQ0307 
001800*-------------------------------------------------------------            
001900 FD  EVENT-FILE                                                           
002000     LABEL RECORDS ARE STANDARD.                                          
002100 01  EVENT-RECORD.                                                        
002200     05  EVT-ID                        PIC 9(9).                          
002300*      EVT-ID-ALPHA LETS US TEST FOR A BLANK (ABSENT) EVENT ID            
002400*      WITHOUT BLOWING UP ON A NON-NUMERIC MOVE/COMPARE.                  
002500     05  EVT-ID-ALPHA REDEFINES EVT-ID PIC X(9).                          
002600     05  EVT-TYPE                      PIC X(30).                         
002700     05  EVT-SEVERITY                  PIC X(20).                         
002800     05  EVT-SOURCE                    PIC X(60).                         
002900     05  EVT-MESSAGE                   PIC X(200).                        
003000     05  FILLER                        PIC X(10).                         
