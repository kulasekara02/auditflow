000100*-------------------------------------------------------------            
000200* PLGENERAL.CBL                                                           
000300* SHOP-WIDE CONSOLE UTILITY PARAGRAPHS - SCREEN CLEAR, BLANK-LINE         
000400* SPACING AND THE Y/N CONFIRMATION PROMPT.  COPIED AT THE FOOT OF         
000500* THE PROCEDURE DIVISION BY ANY PROGRAM THAT DRIVES A CONSOLE             
000600* MENU.  CALLING PROGRAM MUST DECLARE W-VALID-ANSWER (88                  
000700* VALID-ANSWER VALUE "Y", "N") AND MSG-CONFIRMATION.                      
000800*-------------------------------------------------------------            
000900* CHANGE LOG                                                              
001000* 02/11/87 LMF  0000  ORIGINAL CONSOLE UTILITIES.                 LMF8702 
001100* 30/06/90 LMF  0019  ADDED ASK-USER-IF-WANT-TO-COMPLETE AS A     LMF9006 
001200*                     SYNONYM OF CONFIRM-EXECUTION - VOUCHER AND  LMF9006 
001300*                     CONTROL-FILE PROGRAMS CALL IT BY THAT NAME. LMF9006 
001400* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS IN THESE        RVC9908 
001500*                     PARAGRAPHS, NO CHANGE REQUIRED.             RVC9908 
001600* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001700*                     CHANGE REQUIRED.                            RVC0202 
001800* 14/10/03 DWK  1452  CONFIRMED CLEAR-SCREEN'S 24-LINE JUMP       DWK0310 
001900*                     STILL MATCHES THE CONSOLE DRIVER AFTER THE  DWK0310 
002000*                     TERMINAL EMULATOR UPGRADE - NO CHANGE       DWK0310 
002100*                     REQUIRED.                                   DWK0310 
002200*-------------------------------------------------------------            
002300 CLEAR-SCREEN.                                                            
002400*     NO ESCAPE-CODE SUPPORT ON THE SHOP'S CONSOLE DRIVER -               
002500*     24 BLANK LINES IS THE HOUSE WAY OF CLEARING THE SCREEN.             
002600     PERFORM JUMP-LINE 24 TIMES.                                          
002700*_____________________________________________________________EXIT        
002800 JUMP-LINE.                                                               
002900                                                                          
003000     DISPLAY " ".                                                         
003100*_____________________________________________________________EXIT        
003200 CONFIRM-EXECUTION.                                                       
003300                                                                          
003400     DISPLAY MSG-CONFIRMATION.                                            
003500     ACCEPT W-VALID-ANSWER.                                               
003600     IF NOT VALID-ANSWER                                                  
003700        DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"                
003800        ACCEPT DUMMY.                                                     
003900*_____________________________________________________________EXIT        
004000 ASK-USER-IF-WANT-TO-COMPLETE.                                            
004100                                                                          
004200     PERFORM CONFIRM-EXECUTION.                                           
004300*_____________________________________________________________EXIT        
