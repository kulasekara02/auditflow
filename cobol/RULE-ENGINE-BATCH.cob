000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RULE-ENGINE-BATCH.                                           
000300 AUTHOR. L M FENNER.                                                      
000400 INSTALLATION. DATA CENTER OPERATIONS - SECURITY SYSTEMS GROUP.           
000500 DATE-WRITTEN. 11/02/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*-------------------------------------------------------------            
000900* RULE-ENGINE-BATCH - READS EVENTS-IN ONE RECORD AT A TIME, IN            
001000* THE ORDER THE EVENTS ARRIVED (NO RE-SORT), AND EVALUATES THE            
001100* SIX STANDING ALERT RULES BELOW AGAINST EVERY EVENT.  EACH RULE          
001200* THAT MATCHES IS A CANDIDATE ALERT; A CANDIDATE IS DROPPED IF            
001300* THIS SAME RULE ALREADY ALERTED FOR THIS SAME EVENT ID (SEE THE          
001400* ALERT-MASTER TABLE BELOW), OTHERWISE IT IS POSTED TO                    
001500* ALERTS-OUT.  THE RUN ENDS BY WRITING THE CREATED / DEDUPLICATED         
001600* / ON-FILE COUNTS TO STATS-OUT.  THIS REPLACES THE OLD                   
001700* NIGHT-SHIFT MANUAL SCAN OF THE SECURITY LOG.                            
001800*-------------------------------------------------------------            
001900* CHANGE LOG                                                              
002000* 11/02/87 LMF  0000  ORIGINAL PROGRAM - RULES 1 (CRITICAL) AND   LMF8702 
002100*                     2 (PAYMENT FAILURE) ONLY.                   LMF8702 
002200* 04/06/88 LMF  0009  ADDED RULE 3, FAILED LOGIN ATTEMPT, PER     LMF8806 
002300*                     SECURITY OFFICER REQUEST AFTER THE MARCH    LMF8806 
002400*                     BRUTE-FORCE INCIDENT.                       LMF8806 
002500* 17/01/89 LMF  0011  ADDED RULE 4, GENERAL ERROR EVENT.          LMF8901 
002600* 12/11/91 PDQ  0058  ADDED RULE 5, SECURITY/AUTH EVENT.  PDQ     PDQ9111 
002700*                     TOOK OVER MAINTENANCE OF THIS PROGRAM FROM  PDQ9111 
002800*                     LMF THIS RELEASE.                           PDQ9111 
002900* 22/04/96 PDQ  0103  ADDED RULE 6, SUSPICIOUS DATA ACCESS, FOR   PDQ9604 
003000*                     THE NEW DATA-ACCESS EVENT SOURCE.           PDQ9604 
003100* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ANYWHERE IN     RVC9908 
003200*                     THIS PROGRAM, NO CHANGE REQUIRED.           RVC9908 
003300* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW; ALSO    RVC0202 
003400*                     ADDED A BLANK-EVENT SKIP IN 2000-PROCESS-   RVC0202 
003500*                     ONE-EVENT SO A FULLY BLANK PAD RECORD OFF   RVC0202 
003600*                     THE FEED DOES NOT RUN THROUGH ALL SIX       RVC0202 
003700*                     RULES FOR NOTHING.                          RVC0202 
003800*-------------------------------------------------------------            
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. DATA-CENTER-HOST.                                       
004200 OBJECT-COMPUTER. DATA-CENTER-HOST.                                       
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 IS AF-TRACE-SWITCH                                            
004600            ON STATUS IS AF-TRACE-ON                                      
004700            OFF STATUS IS AF-TRACE-OFF.                                   
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000                                                                          
005100     COPY "SLEVENT.CBL".                                                  
005200     COPY "SLALERT.CBL".                                                  
005300     COPY "SLSTATS.CBL".                                                  
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800     COPY "FDEVENT.CBL".                                                  
005900     COPY "FDALERT.CBL".                                                  
006000     COPY "FDSTATS.CBL".                                                  
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300                                                                          
006400     01  WS-END-OF-EVENTS              PIC X VALUE "N".                   
006500         88  END-OF-EVENTS             VALUE "Y".                         
006600                                                                          
006700     01  WS-EVENT-ID-ABSENT            PIC X VALUE "N".                   
006800         88  EVENT-ID-IS-ABSENT        VALUE "Y".                         
006900                                                                          
007000     01  WS-DUP-FOUND-SWITCH           PIC X VALUE "N".                   
007100         88  DUPLICATE-ALERT-FOUND     VALUE "Y".                         
007200                                                                          
007300     01  WS-TYPE-HAS-SECURITY-AUTH     PIC X VALUE "N".                   
007400         88  TYPE-HAS-SECURITY-AUTH    VALUE "Y".                         
007500                                                                          
007600*      UPPER-CASED WORK COPIES - ALL SIX RULES COMPARE THESE,             
007700*      NEVER THE RAW EVT- FIELDS, SO THE MATCH IS CASE BLIND.             
007800     01  WS-EVT-TYPE-UPPER             PIC X(30).                         
007900     01  WS-EVT-SEVERITY-UPPER         PIC X(20).                         
008000     01  WS-EVT-MESSAGE-UPPER          PIC X(200).                        
008100                                                                          
008200     01  WS-CANDIDATE-ALERT.                                              
008300         05  WS-CAND-RULE-NAME         PIC X(30).                         
008400         05  WS-CAND-LEVEL             PIC X(10).                         
008500         05  WS-CAND-MESSAGE           PIC X(200).                        
008600         05  FILLER                    PIC X(05).                         
008700                                                                          
008800*      IN-MEMORY "ALREADY POSTED" LEDGER - STANDS IN FOR THE              
008900*      ALERTS TABLE EXISTENCE CHECK.  NO DATABASE BACKS THIS RUN,         
009000*      SO IT STARTS EMPTY EVERY TIME AND IS BUILT AS WE GO.               
009100     01  WS-ALERT-MASTER-TABLE.                                           
009200         05  AM-TABLE-ENTRY OCCURS 2000 TIMES.                            
009300             10  AM-EVENT-ID           PIC 9(9).                          
009400             10  AM-RULE-NAME          PIC X(30).                         
009500             10  AM-ALERT-ID           PIC 9(9).                          
009600             10  FILLER                PIC X(02).                         
009700                                                                          
009800     77  WS-ALERT-MASTER-COUNT         PIC 9(6)  COMP VALUE ZERO.         
009900     77  WS-TABLE-SUBSCRIPT            PIC 9(6)  COMP.                    
010000     77  WS-ALERTS-CREATED-COUNT       PIC 9(9)  COMP VALUE ZERO.         
010100     77  WS-ALERTS-DEDUP-COUNT         PIC 9(9)  COMP VALUE ZERO.         
010200     77  WS-NEXT-ALERT-ID              PIC 9(9)  COMP VALUE ZERO.         
010300     77  WS-CONTAINS-COUNT             PIC 9(4)  COMP.                    
010400     77  WS-SCAN-SUB                   PIC 9(3)  COMP.                    
010500     77  WS-EVT-TYPE-LEN               PIC 9(3)  COMP.                    
010600     77  WS-EVT-SOURCE-LEN             PIC 9(3)  COMP.                    
010700     77  WS-EVT-MESSAGE-LEN            PIC 9(3)  COMP.                    
010800*_____________________________________________________________            
010900 PROCEDURE DIVISION.                                                      
011000                                                                          
011100 0000-MAIN-PROCESS.                                                       
011200                                                                          
011300     OPEN INPUT  EVENT-FILE.                                              
011400     OPEN OUTPUT ALERT-FILE.                                              
011500     OPEN OUTPUT STATS-FILE.                                              
011600                                                                          
011700     PERFORM 1000-READ-EVENT-NEXT-RECORD.                                 
011800     PERFORM 2000-PROCESS-ONE-EVENT THRU 2000-EXIT                        
011900             UNTIL END-OF-EVENTS.                                         
012000                                                                          
012100     PERFORM 5000-WRITE-RUN-STATISTICS.                                   
012200                                                                          
012300     CLOSE EVENT-FILE.                                                    
012400     CLOSE ALERT-FILE.                                                    
012500     CLOSE STATS-FILE.                                                    
012600                                                                          
012700     EXIT PROGRAM.                                                        
012800                                                                          
012900     STOP RUN.                                                            
013000 0000-MAIN-EXIT.                                                          
013100     EXIT.                                                                
013200*_____________________________________________________________            
013300 1000-READ-EVENT-NEXT-RECORD.                                             
013400                                                                          
013500     READ EVENT-FILE                                                      
013600         AT END                                                           
013700            MOVE "Y" TO WS-END-OF-EVENTS.                                 
013800 1000-EXIT.                                                               
013900     EXIT.                                                                
014000*_____________________________________________________________            
014100 2000-PROCESS-ONE-EVENT.                                                  
014200                                                                          
014300     PERFORM 2050-FOLD-CASE-WORK-FIELDS.                                  
014400     PERFORM 2060-FIND-TRIMMED-LENGTHS.                                   
014500                                                                          
014600     MOVE "N" TO WS-EVENT-ID-ABSENT.                                      
014700     IF EVT-ID-ALPHA = SPACES                                             
014800        MOVE "Y"    TO WS-EVENT-ID-ABSENT                                 
014900        MOVE ZERO   TO EVT-ID.                                            
015000                                                                          
015100*      A WHOLLY BLANK EVENT RECORD (TRAILING PAD LINE OFF THE             
015200*      FEED, OR A BAD LINE) CARRIES NOTHING FOR ANY RULE TO               
015300*      MATCH - SKIP STRAIGHT TO THE NEXT READ RATHER THAN RUN             
015400*      IT THROUGH ALL SIX RULES FOR NO REASON.  RVC, 02/02.               
015500     IF EVT-TYPE = SPACES AND EVT-SEVERITY = SPACES                       
015600        GO TO 2000-READ-NEXT.                                             
015700                                                                          
015800     PERFORM 2100-RULE-CRITICAL-EVENT.                                    
015900     PERFORM 2200-RULE-PAYMENT-FAILURE.                                   
016000     PERFORM 2300-RULE-FAILED-LOGIN.                                      
016100     PERFORM 2400-RULE-ERROR-EVENT.                                       
016200     PERFORM 2500-RULE-SECURITY-EVENT.                                    
016300     PERFORM 2600-RULE-DATA-ACCESS.                                       
016400                                                                          
016500 2000-READ-NEXT.                                                          
016600     PERFORM 1000-READ-EVENT-NEXT-RECORD.                                 
016700 2000-EXIT.                                                               
016800     EXIT.                                                                
016900*_____________________________________________________________            
017000* RULE 1 - CRITICAL EVENT DETECTED.                                       
017100 2100-RULE-CRITICAL-EVENT.                                                
017200                                                                          
017300     IF WS-EVT-SEVERITY-UPPER = "CRITICAL"                                
017400        MOVE "Critical Event Detected" TO WS-CAND-RULE-NAME               
017500        MOVE "critical"                TO WS-CAND-LEVEL                   
017600        MOVE SPACES                    TO WS-CAND-MESSAGE                 
017700        STRING "Critical "                        DELIMITED SIZE          
017800               EVT-TYPE (1:WS-EVT-TYPE-LEN)        DELIMITED SIZE         
017900               " event from "                      DELIMITED SIZE         
018000               EVT-SOURCE (1:WS-EVT-SOURCE-LEN)    DELIMITED SIZE         
018100               ": "                                DELIMITED SIZE         
018200               EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN)  DELIMITED SIZE         
018300          INTO WS-CAND-MESSAGE                                            
018400        END-STRING                                                        
018500        PERFORM 3000-POST-CANDIDATE-ALERT.                                
018600 2100-EXIT.                                                               
018700     EXIT.                                                                
018800*_____________________________________________________________            
018900* RULE 2 - PAYMENT FAILURE.                                               
019000 2200-RULE-PAYMENT-FAILURE.                                               
019100                                                                          
019200     IF WS-EVT-TYPE-UPPER = "PAYMENT"                                     
019300        AND (WS-EVT-SEVERITY-UPPER = "ERROR"                              
019400          OR WS-EVT-SEVERITY-UPPER = "CRITICAL")                          
019500        MOVE "Payment Failure" TO WS-CAND-RULE-NAME                       
019600        MOVE "high"            TO WS-CAND-LEVEL                           
019700        MOVE SPACES            TO WS-CAND-MESSAGE                         
019800        STRING "Payment failure from "             DELIMITED SIZE         
019900               EVT-SOURCE (1:WS-EVT-SOURCE-LEN)    DELIMITED SIZE         
020000               ": "                                DELIMITED SIZE         
020100               EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN)  DELIMITED SIZE         
020200          INTO WS-CAND-MESSAGE                                            
020300        END-STRING                                                        
020400        PERFORM 3000-POST-CANDIDATE-ALERT.                                
020500 2200-EXIT.                                                               
020600     EXIT.                                                                
020700*_____________________________________________________________            
020800* RULE 3 - FAILED LOGIN ATTEMPT.                                          
020900 2300-RULE-FAILED-LOGIN.                                                  
021000                                                                          
021100     MOVE ZERO TO WS-CONTAINS-COUNT.                                      
021200     IF WS-EVT-TYPE-UPPER = "LOGIN"                                       
021300        INSPECT WS-EVT-MESSAGE-UPPER                                      
021400                TALLYING WS-CONTAINS-COUNT FOR ALL "FAILED"               
021500        IF WS-CONTAINS-COUNT > ZERO                                       
021600           MOVE "Failed Login Attempt" TO WS-CAND-RULE-NAME               
021700           MOVE "medium"               TO WS-CAND-LEVEL                   
021800           MOVE SPACES                 TO WS-CAND-MESSAGE                 
021900           STRING "Failed login from "        DELIMITED SIZE              
022000                  EVT-SOURCE (1:WS-EVT-SOURCE-LEN)                        
022100                                               DELIMITED SIZE             
022200                  ": "                         DELIMITED SIZE             
022300                  EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN)                      
022400                                               DELIMITED SIZE             
022500             INTO WS-CAND-MESSAGE                                         
022600           END-STRING                                                     
022700           PERFORM 3000-POST-CANDIDATE-ALERT.                             
022800 2300-EXIT.                                                               
022900     EXIT.                                                                
023000*_____________________________________________________________            
023100* RULE 4 - ERROR EVENT (ANY TYPE EXCEPT PAYMENT - RULE 2 OWNS             
023200* THE PAYMENT/ERROR COMBINATION).                                         
023300 2400-RULE-ERROR-EVENT.                                                   
023400                                                                          
023500     IF WS-EVT-SEVERITY-UPPER = "ERROR"                                   
023600        AND WS-EVT-TYPE-UPPER NOT = "PAYMENT"                             
023700        MOVE "Error Event" TO WS-CAND-RULE-NAME                           
023800        MOVE "medium"      TO WS-CAND-LEVEL                               
023900        MOVE SPACES        TO WS-CAND-MESSAGE                             
024000        STRING "Error in "                       DELIMITED SIZE           
024100               EVT-TYPE (1:WS-EVT-TYPE-LEN)      DELIMITED SIZE           
024200               " from "                          DELIMITED SIZE           
024300               EVT-SOURCE (1:WS-EVT-SOURCE-LEN)  DELIMITED SIZE           
024400               ": "                              DELIMITED SIZE           
024500               EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN) DELIMITED SIZE          
024600          INTO WS-CAND-MESSAGE                                            
024700        END-STRING                                                        
024800        PERFORM 3000-POST-CANDIDATE-ALERT.                                
024900 2400-EXIT.                                                               
025000     EXIT.                                                                
025100*_____________________________________________________________            
025200* RULE 5 - SECURITY/AUTH EVENT.  TYPE NEED ONLY CONTAIN                   
025300* "SECURITY" OR "AUTH" ANYWHERE, NOT MATCH IT EXACTLY.                    
025400 2500-RULE-SECURITY-EVENT.                                                
025500                                                                          
025600     MOVE "N"  TO WS-TYPE-HAS-SECURITY-AUTH.                              
025700     MOVE ZERO TO WS-CONTAINS-COUNT.                                      
025800     INSPECT WS-EVT-TYPE-UPPER                                            
025900             TALLYING WS-CONTAINS-COUNT FOR ALL "SECURITY".               
026000     IF WS-CONTAINS-COUNT > ZERO                                          
026100        MOVE "Y" TO WS-TYPE-HAS-SECURITY-AUTH                             
026200     ELSE                                                                 
026300        MOVE ZERO TO WS-CONTAINS-COUNT                                    
026400        INSPECT WS-EVT-TYPE-UPPER                                         
026500                TALLYING WS-CONTAINS-COUNT FOR ALL "AUTH"                 
026600        IF WS-CONTAINS-COUNT > ZERO                                       
026700           MOVE "Y" TO WS-TYPE-HAS-SECURITY-AUTH.                         
026800                                                                          
026900     IF TYPE-HAS-SECURITY-AUTH                                            
027000        MOVE "Security Event" TO WS-CAND-RULE-NAME                        
027100        IF WS-EVT-SEVERITY-UPPER = "WARNING"                              
027200           OR WS-EVT-SEVERITY-UPPER = "ERROR"                             
027300           OR WS-EVT-SEVERITY-UPPER = "CRITICAL"                          
027400           MOVE "high" TO WS-CAND-LEVEL                                   
027500        ELSE                                                              
027600           MOVE "low"  TO WS-CAND-LEVEL                                   
027700        MOVE SPACES TO WS-CAND-MESSAGE                                    
027800        STRING "Security event "                 DELIMITED SIZE           
027900               EVT-TYPE (1:WS-EVT-TYPE-LEN)      DELIMITED SIZE           
028000               " from "                          DELIMITED SIZE           
028100               EVT-SOURCE (1:WS-EVT-SOURCE-LEN)  DELIMITED SIZE           
028200               ": "                              DELIMITED SIZE           
028300               EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN) DELIMITED SIZE          
028400          INTO WS-CAND-MESSAGE                                            
028500        END-STRING                                                        
028600        PERFORM 3000-POST-CANDIDATE-ALERT.                                
028700 2500-EXIT.                                                               
028800     EXIT.                                                                
028900*_____________________________________________________________            
029000* RULE 6 - SUSPICIOUS DATA ACCESS.                                        
029100 2600-RULE-DATA-ACCESS.                                                   
029200                                                                          
029300     IF WS-EVT-TYPE-UPPER = "DATA_ACCESS"                                 
029400        AND (WS-EVT-SEVERITY-UPPER = "WARNING"                            
029500          OR WS-EVT-SEVERITY-UPPER = "ERROR"                              
029600          OR WS-EVT-SEVERITY-UPPER = "CRITICAL")                          
029700        MOVE "Suspicious Data Access" TO WS-CAND-RULE-NAME                
029800        MOVE "high"                   TO WS-CAND-LEVEL                    
029900        MOVE SPACES                   TO WS-CAND-MESSAGE                  
030000        STRING "Data access alert from "         DELIMITED SIZE           
030100               EVT-SOURCE (1:WS-EVT-SOURCE-LEN)  DELIMITED SIZE           
030200               ": "                              DELIMITED SIZE           
030300               EVT-MESSAGE (1:WS-EVT-MESSAGE-LEN) DELIMITED SIZE          
030400          INTO WS-CAND-MESSAGE                                            
030500        END-STRING                                                        
030600        PERFORM 3000-POST-CANDIDATE-ALERT.                                
030700 2600-EXIT.                                                               
030800     EXIT.                                                                
030900*_____________________________________________________________            
031000* POSTS ONE CANDIDATE ALERT, UNLESS THIS RULE ALREADY ALERTED             
031100* FOR THIS EVENT ID.  AN ABSENT EVENT ID SKIPS THE LOOKUP                 
031200* ENTIRELY AND IS ALWAYS POSTED (NO KEY TO DEDUPLICATE ON).               
031300 3000-POST-CANDIDATE-ALERT.                                               
031400                                                                          
031500     MOVE "N" TO WS-DUP-FOUND-SWITCH.                                     
031600                                                                          
031700     IF NOT EVENT-ID-IS-ABSENT                                            
031800        PERFORM 3100-COMPARE-TABLE-ENTRY                                  
031900                VARYING WS-TABLE-SUBSCRIPT FROM 1 BY 1                    
032000                UNTIL WS-TABLE-SUBSCRIPT > WS-ALERT-MASTER-COUNT          
032100                   OR DUPLICATE-ALERT-FOUND.                              
032200                                                                          
032300     IF DUPLICATE-ALERT-FOUND                                             
032400        ADD 1 TO WS-ALERTS-DEDUP-COUNT                                    
032500     ELSE                                                                 
032600        ADD 1 TO WS-NEXT-ALERT-ID                                         
032700        MOVE WS-NEXT-ALERT-ID  TO ALT-ID                                  
032800        MOVE WS-CAND-RULE-NAME TO ALT-RULE-NAME                           
032900        MOVE WS-CAND-LEVEL     TO ALT-LEVEL                               
033000        MOVE WS-CAND-MESSAGE   TO ALT-MESSAGE                             
033100        MOVE "new"             TO ALT-STATUS                              
033200        IF EVENT-ID-IS-ABSENT                                             
033300           MOVE SPACES TO ALT-EVENT-ID-ALPHA                              
033400        ELSE                                                              
033500           MOVE EVT-ID TO ALT-EVENT-ID                                    
033600        WRITE ALERT-RECORD                                                
033700        ADD 1 TO WS-ALERTS-CREATED-COUNT                                  
033800        IF NOT EVENT-ID-IS-ABSENT                                         
033900           ADD 1 TO WS-ALERT-MASTER-COUNT                                 
034000           MOVE EVT-ID            TO                                      
034100                AM-EVENT-ID (WS-ALERT-MASTER-COUNT)                       
034200           MOVE WS-CAND-RULE-NAME TO                                      
034300                AM-RULE-NAME (WS-ALERT-MASTER-COUNT)                      
034400           MOVE WS-NEXT-ALERT-ID  TO                                      
034500                AM-ALERT-ID (WS-ALERT-MASTER-COUNT).                      
034600 3000-EXIT.                                                               
034700     EXIT.                                                                
034800*_____________________________________________________________            
034900 3100-COMPARE-TABLE-ENTRY.                                                
035000                                                                          
035100     IF AM-EVENT-ID (WS-TABLE-SUBSCRIPT) = EVT-ID                         
035200        AND AM-RULE-NAME (WS-TABLE-SUBSCRIPT) = WS-CAND-RULE-NAME         
035300        MOVE "Y" TO WS-DUP-FOUND-SWITCH.                                  
035400 3100-EXIT.                                                               
035500     EXIT.                                                                
035600*_____________________________________________________________            
035700 2050-FOLD-CASE-WORK-FIELDS.                                              
035800                                                                          
035900     MOVE EVT-TYPE TO WS-EVT-TYPE-UPPER.                                  
036000     INSPECT WS-EVT-TYPE-UPPER                                            
036100             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
036200                                                                          
036300     MOVE EVT-SEVERITY TO WS-EVT-SEVERITY-UPPER.                          
036400     INSPECT WS-EVT-SEVERITY-UPPER                                        
036500             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
036600                                                                          
036700     MOVE EVT-MESSAGE TO WS-EVT-MESSAGE-UPPER.                            
036800     INSPECT WS-EVT-MESSAGE-UPPER                                         
036900             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
037000 2050-EXIT.                                                               
037100     EXIT.                                                                
037200*_____________________________________________________________            
037300* NO INTRINSIC TRIM FUNCTION ON THIS COMPILER - WE FIND THE               
037400* LAST NON-BLANK POSITION OURSELVES SO THE STRING STATEMENTS              
037500* ABOVE DO NOT CARRY A TAIL OF SPACES INTO THE ALERT MESSAGE.             
037600 2060-FIND-TRIMMED-LENGTHS.                                               
037700                                                                          
037800     PERFORM 2090-BACK-SCAN-EXIT                                          
037900             VARYING WS-SCAN-SUB FROM 30 BY -1                            
038000             UNTIL WS-SCAN-SUB = ZERO                                     
038100                OR EVT-TYPE (WS-SCAN-SUB:1) NOT = SPACE.                  
038200     MOVE WS-SCAN-SUB TO WS-EVT-TYPE-LEN.                                 
038300     IF WS-EVT-TYPE-LEN = ZERO                                            
038400        MOVE 1 TO WS-EVT-TYPE-LEN.                                        
038500                                                                          
038600     PERFORM 2090-BACK-SCAN-EXIT                                          
038700             VARYING WS-SCAN-SUB FROM 60 BY -1                            
038800             UNTIL WS-SCAN-SUB = ZERO                                     
038900                OR EVT-SOURCE (WS-SCAN-SUB:1) NOT = SPACE.                
039000     MOVE WS-SCAN-SUB TO WS-EVT-SOURCE-LEN.                               
039100     IF WS-EVT-SOURCE-LEN = ZERO                                          
039200        MOVE 1 TO WS-EVT-SOURCE-LEN.                                      
039300                                                                          
039400     PERFORM 2090-BACK-SCAN-EXIT                                          
039500             VARYING WS-SCAN-SUB FROM 200 BY -1                           
039600             UNTIL WS-SCAN-SUB = ZERO                                     
039700                OR EVT-MESSAGE (WS-SCAN-SUB:1) NOT = SPACE.               
039800     MOVE WS-SCAN-SUB TO WS-EVT-MESSAGE-LEN.                              
039900     IF WS-EVT-MESSAGE-LEN = ZERO                                         
040000        MOVE 1 TO WS-EVT-MESSAGE-LEN.                                     
040100 2060-EXIT.                                                               
040200     EXIT.                                                                
040300*_____________________________________________________________            
040400 2090-BACK-SCAN-EXIT.                                                     
040500     EXIT.                                                                
040600*_____________________________________________________________            
040700 5000-WRITE-RUN-STATISTICS.                                               
040800                                                                          
040900     MOVE WS-ALERTS-CREATED-COUNT TO STATS-CREATED-COUNT.                 
041000     MOVE WS-ALERTS-DEDUP-COUNT   TO STATS-DEDUP-COUNT.                   
041100     MOVE WS-ALERT-MASTER-COUNT   TO STATS-ON-FILE-COUNT.                 
041200     WRITE STATS-RECORD.                                                  
041300 5000-EXIT.                                                               
041400     EXIT.                                                                
