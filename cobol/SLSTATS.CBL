000100*-------------------------------------------------------------            
000200* SLSTATS.CBL                                                             
000300* SELECT CLAUSE FOR THE RUN-TOTALS FILE (STATS-OUT).  ONE LINE IS         
000400* WRITTEN AT END-OF-RUN BY THE RULE ENGINE - CREATED, DEDUPLICATED        
000500* AND ON-FILE COUNTS.                                                     
000600*-------------------------------------------------------------            
000700* CHANGE LOG                                                              
000800* 02/11/87 LMF  0000  ORIGINAL SELECT CLAUSE FOR STATS FILE.      LMF8702 
000900* 22/04/96 PDQ  0103  CONFIRMED NO NEW BREAK FIELD NEEDED WHEN    PDQ9604 
001000*                     RULE 6 WAS ADDED TO THE RULE ENGINE - NO    PDQ9604 
001100*                     CLAUSE CHANGE REQUIRED.                     PDQ9604 
001200* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001300*                     SELECT, NO CHANGE REQUIRED.                 RVC9908 
001400* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001500*                     CHANGE REQUIRED.                            RVC0202 
001600* 06/09/03 PDQ  1410  CONFIRMED LOGICAL FILE NAME STILL MATCHES   PDQ0309 
001700*                     THE JCL DD STATEMENT AFTER THE TAPE-TO-     PDQ0309 
001800*                     DISK CONVERSION - NO CHANGE REQUIRED.       PDQ0309 
001900*-------------------------------------------------------------            
002000     SELECT STATS-FILE ASSIGN TO "STATS-OUT"                              
002100            ORGANIZATION IS LINE SEQUENTIAL.                              
