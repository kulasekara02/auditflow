000100*-------------------------------------------------------------            
000200* FDSTATS.CBL                                                             
000300* FILE AND RECORD DESCRIPTION FOR THE RUN-TOTALS FILE (STATS-OUT)         
000400* ONE RECORD PER RUN - THE RULE ENGINE DOES NOT GROUP THESE BY            
000500* RULE NAME OR ALERT LEVEL, JUST THE THREE RUN COUNTERS.                  
000600*-------------------------------------------------------------            
000700* CHANGE LOG                                                              
000800* 02/11/87 LMF  0000  ORIGINAL RECORD LAYOUT.                     LMF8702 
000900* 22/04/96 PDQ  0103  CONFIRMED STATS-RECORD NEEDS NO NEW         PDQ9604 
001000*                     COUNTER WHEN RULE 6 WAS ADDED TO THE RULE   PDQ9604 
001100*                     ENGINE - LAYOUT UNCHANGED.                  PDQ9604 
001200* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001300*                     RECORD, NO CHANGE REQUIRED.                 RVC9908 
001400* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001500*                     CHANGE REQUIRED.                            RVC0202 
001600* 06/09/03 PDQ  1410  CONFIRMED COUNT FIELD WIDTH (9 DIGITS)      PDQ0309 
001700*                     STILL COVERS A FULL NIGHT'S EVENT VOLUME -  PDQ0309 
001800*                     NO CHANGE REQUIRED.                         PDQ0309 
001900*-------------------------------------------------------------            
002000 FD  STATS-FILE                                                           
002100     LABEL RECORDS ARE OMITTED.                                           
002200 01  STATS-RECORD.                                                        
002300     05  FILLER                  PIC X(16)                                
002400             VALUE "ALERTS CREATED: ".                                    
002500     05  STATS-CREATED-COUNT     PIC ZZZZZZZZ9.                           
002600     05  FILLER                  PIC X(03) VALUE SPACES.                  
002700     05  FILLER                  PIC X(21)                                
002800             VALUE "ALERTS DEDUPLICATED: ".                               
002900     05  STATS-DEDUP-COUNT       PIC ZZZZZZZZ9.                           
003000     05  FILLER                  PIC X(03) VALUE SPACES.                  
003100     05  FILLER                  PIC X(16)                                
003200             VALUE "ALERTS ON FILE: ".                                    
003300     05  STATS-ON-FILE-COUNT     PIC ZZZZZZZZ9.                           
003400     05  FILLER                  PIC X(10) VALUE SPACES.                  
