000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. AUDITFLOW-RULE-ENGINE.                                       
000300 AUTHOR. L M FENNER.                                                      
000400 INSTALLATION. DATA CENTER OPERATIONS - SECURITY SYSTEMS GROUP.           
000500 DATE-WRITTEN. 11/02/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*-------------------------------------------------------------            
000900* AUDITFLOW-RULE-ENGINE - OPERATOR MENU FOR THE OVERNIGHT SECURITY        
001000* EVENT / ALERT POSTING RUN.  OPTION 1 RUNS THE RULE ENGINE               
001100* AGAINST EVENTS-IN AND POSTS ALERTS-OUT; OPTION 2 LETS AN                
001200* ANALYST MARK AN ALREADY-POSTED ALERT ACKNOWLEDGED OR RESOLVED.          
001300*-------------------------------------------------------------            
001400* CHANGE LOG                                                              
001500* 11/02/87 LMF  0000  ORIGINAL MENU - REPLACES THE MANUAL         LMF8702 
001600*                     OVERNIGHT LOG REVIEW.                       LMF8702 
001700* 23/09/88 LMF  0014  ADDED RUN DATE/TIME BANNER AT OPERATOR      LMF8809 
001800*                     REQUEST (SHIFT LOG READABILITY).            LMF8809 
001900* 30/06/90 LMF  0019  MENU OPTION 2 ADDED - ALERT STATUS UPDATE   LMF9006 
002000*                     SPLIT OUT OF THE POSTING RUN PER SOC REQ.   LMF9006 
002100* 19/08/99 RVC  1142  Y2K REVIEW OF DATE-WRITTEN AND RUN-DATE     RVC9908 
002200*                     BANNER FIELDS - CCYY ALREADY 4-DIGIT,       RVC9908 
002300*                     NO CHANGE REQUIRED.                         RVC9908 
002400* 14/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW OF THE   RVC0202 
002500*                     MENU PROGRAM - NO CHANGE REQUIRED.          RVC0202 
002600*-------------------------------------------------------------            
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. DATA-CENTER-HOST.                                       
003000 OBJECT-COMPUTER. DATA-CENTER-HOST.                                       
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     UPSI-0 IS AF-TRACE-SWITCH                                            
003400            ON STATUS IS AF-TRACE-ON                                      
003500            OFF STATUS IS AF-TRACE-OFF.                                   
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800                                                                          
003900     01  W-MAIN-MENU-OPTION            PIC 9.                             
004000         88  VALID-MAIN-MENU-OPTION    VALUE 0 THROUGH 2.                 
004100*      ALPHA VIEW LETS US TRAP A BLANK (NON-NUMERIC) REPLY                
004200*      CLEANLY INSTEAD OF ABENDING ON THE NUMERIC ACCEPT.                 
004300     01  W-MAIN-MENU-OPTION-X REDEFINES                                   
004400             W-MAIN-MENU-OPTION        PIC X.                             
004500                                                                          
004600     01  WS-RUN-DATE-NUMERIC           PIC 9(8) COMP.                     
004700     01  WS-RUN-DATE-BROKEN REDEFINES                                     
004800             WS-RUN-DATE-NUMERIC.                                         
004900         05  WS-RUN-CCYY               PIC 9(4).                          
005000         05  WS-RUN-MM                 PIC 9(2).                          
005100         05  WS-RUN-DD                 PIC 9(2).                          
005200                                                                          
005300     01  WS-RUN-TIME-NUMERIC           PIC 9(8) COMP.                     
005400     01  WS-RUN-TIME-BROKEN REDEFINES                                     
005500             WS-RUN-TIME-NUMERIC.                                         
005600         05  WS-RUN-HH                 PIC 9(2).                          
005700         05  WS-RUN-MIN                PIC 9(2).                          
005800         05  WS-RUN-SEC                PIC 9(2).                          
005900         05  WS-RUN-HUN                PIC 9(2).                          
006000                                                                          
006100     77  DUMMY                         PIC X.                             
006200*_____________________________________________________________            
006300 PROCEDURE DIVISION.                                                      
006400                                                                          
006500 0000-MAIN-PROCESS.                                                       
006600                                                                          
006700     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE.                                
006800     ACCEPT WS-RUN-TIME-NUMERIC FROM TIME.                                
006900                                                                          
007000     PERFORM 1000-GET-MENU-OPTION.                                        
007100     PERFORM 1000-GET-MENU-OPTION UNTIL                                   
007200             W-MAIN-MENU-OPTION EQUAL ZERO                                
007300          OR VALID-MAIN-MENU-OPTION.                                      
007400                                                                          
007500     PERFORM 2000-DO-OPTIONS UNTIL                                        
007600             W-MAIN-MENU-OPTION EQUAL ZERO.                               
007700                                                                          
007800     STOP RUN.                                                            
007900 0000-MAIN-EXIT.                                                          
008000     EXIT.                                                                
008100*_____________________________________________________________            
008200 1000-GET-MENU-OPTION.                                                    
008300                                                                          
008400     PERFORM CLEAR-SCREEN.                                                
008500     DISPLAY "          AUDITFLOW RULE ENGINE - OPERATOR MENU".           
008600     DISPLAY " ".                                                         
008700     DISPLAY "          RUN DATE: " WS-RUN-CCYY "-" WS-RUN-MM             
008800             "-" WS-RUN-DD "   RUN TIME: " WS-RUN-HH ":"                  
008900             WS-RUN-MIN.                                                  
009000     DISPLAY " ".                                                         
009100     DISPLAY "          ------------------------------------".            
009200     DISPLAY "          | 1 - RUN RULE ENGINE BATCH         |".           
009300     DISPLAY "          | 2 - UPDATE ALERT STATUS           |".           
009400     DISPLAY "          | 0 - EXIT                          |".           
009500     DISPLAY "          ------------------------------------".            
009600     DISPLAY " ".                                                         
009700     DISPLAY "          - CHOOSE AN OPTION FROM MENU: ".                  
009800     PERFORM JUMP-LINE 11 TIMES.                                          
009900     ACCEPT W-MAIN-MENU-OPTION.                                           
010000                                                                          
010100     IF W-MAIN-MENU-OPTION EQUAL ZERO                                     
010200        DISPLAY "AUDITFLOW RULE ENGINE TERMINATED !"                      
010300     ELSE                                                                 
010400        IF NOT VALID-MAIN-MENU-OPTION                                     
010500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"                 
010600           ACCEPT DUMMY.                                                  
010700 1000-EXIT.                                                               
010800     EXIT.                                                                
010900*_____________________________________________________________            
011000 2000-DO-OPTIONS.                                                         
011100                                                                          
011200     PERFORM CLEAR-SCREEN.                                                
011300                                                                          
011400     IF W-MAIN-MENU-OPTION = 1                                            
011500        CALL "RULE-ENGINE-BATCH".                                         
011600                                                                          
011700     IF W-MAIN-MENU-OPTION = 2                                            
011800        CALL "ALERT-STATUS-UPDATE".                                       
011900                                                                          
012000     PERFORM 1000-GET-MENU-OPTION.                                        
012100     PERFORM 1000-GET-MENU-OPTION UNTIL                                   
012200             W-MAIN-MENU-OPTION EQUAL ZERO                                
012300          OR VALID-MAIN-MENU-OPTION.                                      
012400 2000-EXIT.                                                               
012500     EXIT.                                                                
012600*_____________________________________________________________            
012700 COPY "PLGENERAL.CBL".                                                    
