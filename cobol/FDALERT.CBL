000100*-------------------------------------------------------------            
000200* FDALERT.CBL                                                             
000300* FILE AND RECORD DESCRIPTION FOR THE POSTED-ALERT FILE                   
000400* (ALERTS-OUT).  WRITTEN BY THE RULE ENGINE IN THE ORDER ALERTS           
000500* ARE CREATED; REWRITTEN IN PLACE BY ALERT-STATUS-UPDATE WHEN AN          
000600* ANALYST ACKNOWLEDGES OR RESOLVES AN ALERT.                              
000700*-------------------------------------------------------------            
000800* CHANGE LOG                                                              
000900* 02/11/87 LMF  0000  ORIGINAL RECORD LAYOUT.                     LMF8702 
001000* 07/03/93 LMF  0081  ADDED ALT-STATUS FOR THE NEW STATUS-UPDATE  LMF9303 
001100*                     PROGRAM (NEW/ACKNOWLEDGED/RESOLVED).        LMF9303 
001200* 19/08/99 RVC  1142  Y2K REVIEW - NO DATE FIELDS ON THIS         RVC9908 
001300*                     RECORD, NO CHANGE REQUIRED.                 RVC9908 
001400* 11/02/02 RVC  1305  ANNUAL SOURCE CERTIFICATION REVIEW - NO     RVC0202 
001500*                     CHANGE REQUIRED.                            RVC0202 
001600* 02/12/03 DWK  1452  CONFIRMED ALT-EVENT-ID-ALPHA REDEFINE       DWK0312 
001700*                     STILL BLANKS OUT CLEANLY AFTER THE OS       DWK0312 
001800*                     UPGRADE - NO CHANGE REQUIRED.               DWK0312 
001900*-------------------------------------------------------------            
002000 FD  ALERT-FILE                                                           
002100     LABEL RECORDS ARE STANDARD.                                          
002200 01  ALERT-RECORD.                                                        
002300     05  ALT-ID                        PIC 9(9).                          
002400     05  ALT-ID-ALPHA REDEFINES ALT-ID PIC X(9).                          
002500     05  ALT-RULE-NAME                 PIC X(30).                         
002600     05  ALT-LEVEL                     PIC X(10).                         
002700     05  ALT-MESSAGE                   PIC X(200).                        
002800     05  ALT-STATUS                    PIC X(15).                         
002900     05  ALT-EVENT-ID                  PIC 9(9).                          
003000*      ALT-EVENT-ID-ALPHA LETS US LAY DOWN SPACES WHEN THE EVENT          
003100*      THAT TRIGGERED THIS ALERT CARRIED NO EVENT ID AT ALL.              
003200     05  ALT-EVENT-ID-ALPHA REDEFINES                                     
003300             ALT-EVENT-ID              PIC X(9).                          
003400     05  FILLER                        PIC X(07).                         
